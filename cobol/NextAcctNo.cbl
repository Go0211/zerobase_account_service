000100******************************************************************
000200* NEXT-ACCOUNT-NO
000300*
000400* Sub-program called by the account maintenance service to
000500* derive the next account number to assign on an OPEN request.
000600* Caller passes the highest account number currently on the
000700* account master; this routine hands back that number plus one,
000800* or the seed number 1000000000 when the master is empty.
000900******************************************************************
001000 IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.                 NEXT-ACCOUNT-NO.
001300 AUTHOR.                     R M HALVERSEN.
001400 INSTALLATION.               MIDLAND SAVINGS AND TRUST - DP DIV.
001500 DATE-WRITTEN.               MARCH 11, 1987.
001600 DATE-COMPILED.
001700 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000* 870311  RMH  ORIGINAL CODING                            CR0114
002100* 870415  RMH  SEED VALUE WAS HARD-CODED IN THE CALLER -   CR0122
002200*              MOVED IT IN HERE SO THE CALLER DOES NOT
002300*              NEED TO KNOW THE ACCOUNT NUMBER RANGE
002400* 880309  TLF  RENAMED FROM GETNXACT TO NEXT-ACCOUNT-NO TO CR0178
002500*              MATCH THE NEW PROGRAM-NAMING STANDARD
002600* 990119  DOP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, Y2K001
002700*              NO CHANGE REQUIRED
002800* 020604  MSZ  ACCOUNT NUMBER RANGE CHECKED BY OPERATIONS - CR0304
002900*              NO OVERFLOW SEEN IN ELEVEN YEARS OF RUNS,
003000*              LEFT AS IS
003100******************************************************************
003200 ENVIRONMENT                 DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION               SECTION.
003500 SOURCE-COMPUTER.            IBM-370.
003600 OBJECT-COMPUTER.            IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON DEBUG-SW-ON OFF DEBUG-SW-OFF.
004000*-----------------------------------------------------------------
004100 DATA                        DIVISION.
004200*-----------------------------------------------------------------
004300 WORKING-STORAGE             SECTION.
004400*-----------------------------------------------------------------
004500 01  WS-CONTROL-COUNTERS.
004600     05  WS-CALL-COUNT       PIC S9(04) COMP VALUE ZERO.
004700     05  WS-SEED-USED-COUNT  PIC S9(04) COMP VALUE ZERO.
004800
004900 01  WS-HIGH-ACCT-WORK       PIC 9(10)  VALUE ZERO.
005000 01  WS-HIGH-ACCT-ALT-VIEW REDEFINES WS-HIGH-ACCT-WORK.
005100     05  WS-HIGH-ACCT-BRANCH PIC 9(04).
005200     05  WS-HIGH-ACCT-SERIAL PIC 9(06).
005300
005400 01  WS-NEW-ACCT-WORK        PIC 9(10)  VALUE ZERO.
005500 01  WS-NEW-ACCT-ALT-VIEW REDEFINES WS-NEW-ACCT-WORK.
005600     05  WS-NEW-ACCT-BRANCH  PIC 9(04).
005700     05  WS-NEW-ACCT-SERIAL  PIC 9(06).
005800
005900 01  WS-SEED-ACCT-NO         PIC 9(10)  VALUE 1000000000.
006000 01  WS-SEED-ACCT-ALT-VIEW REDEFINES WS-SEED-ACCT-NO.
006100     05  WS-SEED-ACCT-X      PIC X(10).
006200*-----------------------------------------------------------------
006300 LINKAGE                     SECTION.
006400*-----------------------------------------------------------------
006500 01  LINK-PARAMETERS.
006600     05  LS-HIGH-ACCT-NO     PIC 9(10).
006700     05  LS-NEW-ACCT-NO      PIC 9(10).
006800     05  FILLER              PIC X(02).
006900******************************************************************
007000 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
007100*-----------------------------------------------------------------
007200* Main procedure
007300*-----------------------------------------------------------------
007400 100-COMPUTE-NEXT-ACCOUNT-NO.
007500     ADD 1               TO WS-CALL-COUNT.
007600     MOVE LS-HIGH-ACCT-NO   TO WS-HIGH-ACCT-WORK.
007700     PERFORM 110-DERIVE-NEW-ACCT-NO
007800                     THRU 110-DERIVE-NEW-ACCT-NO-EXIT.
007900
008000     MOVE WS-NEW-ACCT-WORK  TO LS-NEW-ACCT-NO.
008100
008200     EXIT    PROGRAM.
008300
008400*-----------------------------------------------------------------
008500* Seed value on an empty master, otherwise the high number plus
008600* one - the GO TO below skips the increment step on the seed leg.
008700*-----------------------------------------------------------------
008800 110-DERIVE-NEW-ACCT-NO.
008900     IF  WS-HIGH-ACCT-WORK = ZERO
009000         GO TO 120-USE-SEED-VALUE.
009100     COMPUTE WS-NEW-ACCT-WORK = WS-HIGH-ACCT-WORK + 1.
009200     GO TO 110-DERIVE-NEW-ACCT-NO-EXIT.
009300
009400 120-USE-SEED-VALUE.
009500     ADD 1                  TO WS-SEED-USED-COUNT.
009600     MOVE WS-SEED-ACCT-NO   TO WS-NEW-ACCT-WORK.
009700
009800 110-DERIVE-NEW-ACCT-NO-EXIT.
009900     EXIT.
