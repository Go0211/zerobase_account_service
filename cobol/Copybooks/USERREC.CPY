000100******************************************************************
000200*
000300*    USERREC.CPY
000400*    USER MASTER RECORD LAYOUT  -  30 BYTES
000500*    ONE ENTRY PER REGISTERED USER.  KEYED BY UM-USER-ID.
000600*    MASTER IS MAINTAINED OFF-LINE; THIS RUN READS IT ONLY.
000700*
000800*    CHANGE LOG
000900*    870311  RMH  ORIGINAL CODING                        CR0114
001000*    990119  DOP  Y2K - CONFIRMED NO DATE FIELDS ON THIS   Y2K001
001100*                 RECORD, NO CHANGE REQUIRED
001200******************************************************************
001300 01  USER-RECORD-IN.
001400     05  UM-USER-ID          PIC 9(10).
001500     05  UM-USER-NAME        PIC X(20).
001600*    RECORD IS FULLY UTILIZED BY THE TWO BUSINESS FIELDS ABOVE -
001700*    NO SPARE BYTES REMAIN IN THE 30 BYTE LAYOUT.
