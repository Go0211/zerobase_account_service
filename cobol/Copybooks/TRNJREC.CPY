000100******************************************************************
000200*
000300*    TRNJREC.CPY
000400*    TRANSACTION JOURNAL RECORD LAYOUT  -  62 BYTES
000500*    ONE ENTRY PER BALANCE-USE ATTEMPT THAT LOCATED AN
000600*    ACCOUNT, SUCCESS OR FAILURE.  REQUESTS THAT FAIL BEFORE
000700*    THE ACCOUNT IS LOCATED (USER OR ACCOUNT NOT FOUND) ARE
000800*    NOT JOURNALED - THERE IS NO BALANCE TO SNAPSHOT.
000900*
001000*    CHANGE LOG
001100*    880905  TLF  ORIGINAL CODING                          CR0203
001200******************************************************************
001300 01  TRNJRNL-RECORD-OUT.
001400     05  TJ-TRANSACTION-ID   PIC X(12).
001500     05  TJ-ACCT-NUMBER      PIC X(10).
001600     05  TJ-TYPE             PIC X(01).
001700     05  TJ-RESULT           PIC X(01).
001800         88  TJ-RESULT-SUCCESS        VALUE "S".
001900         88  TJ-RESULT-FAILURE        VALUE "F".
002000     05  TJ-AMOUNT           PIC S9(13).
002100     05  TJ-BALANCE-SNAPSHOT PIC S9(13).
002200     05  TJ-TRANSACTED-DATE  PIC 9(08).
002300     05  FILLER              PIC X(04).
