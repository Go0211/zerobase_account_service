000100******************************************************************
000200*
000300*    ERRCODE.CPY
000400*    SHARED RESULT/ERROR CODE VOCABULARY FOR THE ACCOUNT
000500*    MAINTENANCE AND BALANCE-USE SERVICES.  WS-RESULT-CODE
000600*    IS SET BY THE VALIDATION PARAGRAPHS; WS-RESULT-NAME(),
000700*    SUBSCRIPTED BY WS-RESULT-CODE + 1, GIVES THE NAME
000800*    PRINTED ON THE RESULT LINE.  NAME TABLE BUILT THE SAME
000900*    FILLER/REDEFINES NAME-TABLE IDIOM USED ELSEWHERE IN
001000*    THIS SHOP'S REPORTS.
001100*
001200*    CHANGE LOG
001300*    870311  RMH  ORIGINAL CODING - FOUR CODES              CR0114
001400*    871002  RMH  ADDED AMOUNT-EXCEED-BAL FOR BALANCE-USE    CR0151
001500*    881107  TLF  ADDED ACCT-ALREADY-UNREG, BALANCE-NOT-     CR0221
001600*                 EMPTY, MAX-ACCT-PER-USER
001700******************************************************************
001800 01  WS-RESULT-CODE          PIC 9(01)    VALUE ZERO.
001900     88  RESULT-OK                    VALUE 0.
002000     88  USER-NOT-FOUND                VALUE 1.
002100     88  ACCOUNT-NOT-FOUND             VALUE 2.
002200     88  MAX-ACCT-PER-USER             VALUE 3.
002300     88  USER-ACCT-UN-MATCH            VALUE 4.
002400     88  ACCT-ALREADY-UNREG            VALUE 5.
002500     88  BALANCE-NOT-EMPTY             VALUE 6.
002600     88  AMOUNT-EXCEED-BAL             VALUE 7.
002700
002800 01  WS-RESULT-NAME-RECORD.
002900     05  FILLER              PIC X(28) VALUE "OK".
003000     05  FILLER              PIC X(28) VALUE "USER_NOT_FOUND".
003100     05  FILLER              PIC X(28) VALUE "ACCOUNT_NOT_FOUND".
003200     05  FILLER              PIC X(28) VALUE
003300         "MAX_ACCOUNT_PER_USER_10".
003400     05  FILLER              PIC X(28) VALUE
003500         "USER_ACCOUNT_UN_MATCH".
003600     05  FILLER              PIC X(28) VALUE
003700         "ACCOUNT_ALREADY_UNREGISTERED".
003800     05  FILLER              PIC X(28) VALUE "BALANCE_NOT_EMPTY".
003900     05  FILLER              PIC X(28) VALUE
004000         "AMOUNT_EXCEED_BALANCE".
004100 01  WS-RESULT-NAME-TABLE REDEFINES WS-RESULT-NAME-RECORD.
004200     05  WS-RESULT-NAME      PIC X(28) OCCURS 8 TIMES.
