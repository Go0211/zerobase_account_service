000100******************************************************************
000200*
000300*    REQREC.CPY
000400*    TRANSACTION REQUEST RECORD LAYOUT  -  35 BYTES
000500*    ONE ENTRY PER REQUEST, IN THE ORDER THE REQUEST IS TO
000600*    BE APPLIED.  RQ-TYPE DRIVES WHICH SERVICE ACTS ON THE
000700*    RECORD - ACCOUNT MAINTENANCE TAKES O/C/L, BALANCE-USE
000800*    TAKES U.
000900*
001000*    CHANGE LOG
001100*    870311  RMH  ORIGINAL CODING, O/C/L ONLY              CR0114
001200*    871002  RMH  ADDED RQ-TYPE-USE FOR BALANCE-USE         CR0151
001300*                 REQUESTS
001400******************************************************************
001500 01  REQUEST-RECORD-IN.
001600     05  RQ-TYPE             PIC X(01).
001700         88  RQ-TYPE-OPEN             VALUE "O".
001800         88  RQ-TYPE-CLOSE            VALUE "C".
001900         88  RQ-TYPE-LIST             VALUE "L".
002000         88  RQ-TYPE-USE              VALUE "U".
002100     05  RQ-USER-ID          PIC 9(10).
002200     05  RQ-ACCT-NUMBER      PIC X(10).
002300     05  RQ-AMOUNT           PIC S9(13).
002400     05  FILLER              PIC X(01).
