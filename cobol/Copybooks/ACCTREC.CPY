000100******************************************************************
000200*
000300*    ACCTREC.CPY
000400*    ACCOUNT MASTER RECORD LAYOUT  -  60 BYTES
000500*    ONE ENTRY PER ACCOUNT, OPEN OR CLOSED.  KEYED BY
000600*    AM-ACCT-NUMBER.  CLOSED ACCOUNTS ARE RETAINED, NOT
000700*    PHYSICALLY REMOVED FROM THE MASTER.
000800*
000900*    CHANGE LOG
001000*    870311  RMH  ORIGINAL CODING                        CR0114
001100*    880622  TLF  ADDED AM-ACCT-UNREG-DATE SO A CLOSED     CR0190
001200*                 ACCOUNT'S CLOSE DATE SURVIVES THE RUN
001300*    990119  DOP  Y2K - DATE FIELDS ARE 8 BYTE YYYYMMDD,   Y2K001
001400*                 ALREADY FULL CENTURY, NO CHANGE REQUIRED
001500******************************************************************
001600 01  ACCOUNT-RECORD.
001700     05  AM-ACCT-NUMBER      PIC X(10).
001800     05  AM-ACCT-USER-ID     PIC 9(10).
001900     05  AM-ACCT-STATUS      PIC X(01).
002000         88  AM-STATUS-IN-USE         VALUE "I".
002100         88  AM-STATUS-UNREGISTERED   VALUE "U".
002200     05  AM-ACCT-BALANCE     PIC S9(13).
002300     05  AM-ACCT-REG-DATE    PIC 9(08).
002400     05  AM-ACCT-UNREG-DATE  PIC 9(08).
002500     05  FILLER              PIC X(10).
