000100******************************************************************
000200* This program is to implement the Balance-Use batch service -
000300* USE (debit) requests applied against the account master that
000400* ACCOUNT-MAINTENANCE produced in step 1 of this job.
000500*
000600* Used File
000700*    - User Master File (input)               : USERS
000800*    - Account Master File (input, = step 1's ACCTOUT via JCL):
000900*                                                ACCTMST
001000*    - Transaction Request File (input)       : REQUESTS
001100*    - Final Account Master File (output)     : ACCTOUT
001200*    - Transaction Journal File (output)      : TRNJRNL
001300*    - Result/Control Report File (output)    : RPTFILE
001400*
001500* This step re-reads REQUESTS from the top and acts only on
001600* type 'U' records - ACCOUNT-MAINTENANCE already disposed of
001700* the O/C/L records in step 1.  The JCL concatenates this
001800* step's RPTFILE output after step 1's.
001900******************************************************************
002000 IDENTIFICATION              DIVISION.
002100*-----------------------------------------------------------------
002200 PROGRAM-ID.                 BALANCE-USE-SVC.
002300 AUTHOR.                     T L FOGARTY.
002400 INSTALLATION.               MIDLAND SAVINGS AND TRUST - DP DIV.
002500 DATE-WRITTEN.               SEPTEMBER 5, 1988.
002600 DATE-COMPILED.
002700 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
002800*-----------------------------------------------------------------
002900* CHANGE LOG
003000* 880905  TLF  ORIGINAL CODING                            CR0203
003100* 881107  TLF  ADDED ACCT-ALREADY-UNREG CHECK - A CLOSED    CR0221
003200*              ACCOUNT CAN NO LONGER BE DEBITED
003300* 890214  TLF  TRANSACTION ID NOW BUILT FROM RUN DATE PLUS  CR0233
003400*              SEQUENCE NUMBER, NOT A HAND-MAINTAINED
003500*              COUNTER CARRIED BETWEEN RUNS
003600* 930818  MSZ  REPORT PAGE-SKIP THRESHOLD RAISED FROM 40 TO CR0289
003700*              50 LINES - NEW PRINTER HAS MORE LINES/PAGE
003800* 990119  DOP  Y2K - WS-PROC-DATE IS ALREADY A FULL FOUR-   Y2K001
003900*              DIGIT-CENTURY FIELD, NO CHANGE REQUIRED
004000* 991203  DOP  Y2K - REGRESSION RUN AGAINST 2000-DATED TEST  Y2K014
004100*              DECK, NO DISCREPANCIES
004200* 041015  MSZ  TOTAL AMOUNT DEBITED ADDED TO THE CONTROL    CR0318
004300*              TOTALS AT AUDIT'S REQUEST
004400******************************************************************
004500 ENVIRONMENT                 DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION               SECTION.
004800 SOURCE-COMPUTER.            IBM-370.
004900 OBJECT-COMPUTER.            IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON DEBUG-SW-ON OFF DEBUG-SW-OFF.
005300*-----------------------------------------------------------------
005400 INPUT-OUTPUT                SECTION.
005500 FILE-CONTROL.
005600     SELECT  USER-FILE-IN
005700             ASSIGN TO USERS
005800             ORGANIZATION IS LINE SEQUENTIAL
005900             FILE STATUS IS WS-USER-FILE-STAT.
006000
006100     SELECT  ACCT-FILE-IN
006200             ASSIGN TO ACCTMST
006300             ORGANIZATION IS LINE SEQUENTIAL
006400             FILE STATUS IS WS-ACCT-FILE-STAT.
006500
006600     SELECT  REQUEST-FILE-IN
006700             ASSIGN TO REQUESTS
006800             ORGANIZATION IS LINE SEQUENTIAL
006900             FILE STATUS IS WS-REQ-FILE-STAT.
007000
007100     SELECT  ACCT-FILE-OUT
007200             ASSIGN TO ACCTOUT
007300             ORGANIZATION IS LINE SEQUENTIAL
007400             FILE STATUS IS WS-ACCTOUT-FILE-STAT.
007500
007600     SELECT  TRNJRNL-FILE-OUT
007700             ASSIGN TO TRNJRNL
007800             ORGANIZATION IS LINE SEQUENTIAL
007900             FILE STATUS IS WS-TRNJ-FILE-STAT.
008000
008100     SELECT  RPTFILE-OUT
008200             ASSIGN TO RPTFILE
008300             ORGANIZATION IS LINE SEQUENTIAL
008400             FILE STATUS IS WS-RPT-FILE-STAT.
008500******************************************************************
008600 DATA                        DIVISION.
008700*-----------------------------------------------------------------
008800 FILE                        SECTION.
008900 FD  USER-FILE-IN
009000     RECORD CONTAINS 30 CHARACTERS
009100     DATA RECORD IS USER-RECORD-IN.
009200     COPY "C:\COPYBOOKS\USERREC.CPY".
009300
009400 FD  ACCT-FILE-IN
009500     RECORD CONTAINS 60 CHARACTERS
009600     DATA RECORD IS ACCOUNT-RECORD.
009700     COPY "C:\COPYBOOKS\ACCTREC.CPY".
009800
009900 FD  REQUEST-FILE-IN
010000     RECORD CONTAINS 35 CHARACTERS
010100     DATA RECORD IS REQUEST-RECORD-IN.
010200     COPY "C:\COPYBOOKS\REQREC.CPY".
010300
010400 FD  ACCT-FILE-OUT
010500     RECORD CONTAINS 60 CHARACTERS
010600     DATA RECORD IS ACCOUNT-RECORD-OUT.
010700 01  ACCOUNT-RECORD-OUT.
010800     05  AM-ACCT-NUMBER-OUT      PIC X(10).
010900     05  AM-ACCT-USER-ID-OUT     PIC 9(10).
011000     05  AM-ACCT-STATUS-OUT      PIC X(01).
011100     05  AM-ACCT-BALANCE-OUT     PIC S9(13).
011200     05  AM-ACCT-REG-DATE-OUT    PIC 9(08).
011300     05  AM-ACCT-UNREG-DATE-OUT  PIC 9(08).
011400     05  FILLER                 PIC X(10).
011500
011600 FD  TRNJRNL-FILE-OUT
011700     RECORD CONTAINS 62 CHARACTERS
011800     DATA RECORD IS TRNJRNL-RECORD-OUT.
011900     COPY "C:\COPYBOOKS\TRNJREC.CPY".
012000
012100 FD  RPTFILE-OUT
012200     RECORD CONTAINS 132 CHARACTERS
012300     DATA RECORD IS RPT-LINE-OUT.
012400*    FLAT PRINT BUFFER - NO SUBORDINATE FIELDS TO PAD AROUND.
012500*    THE STRUCTURED LINES MOVED INTO IT ALL CARRY THEIR OWN
012600*    FILLER.
012700 01  RPT-LINE-OUT                PIC X(132).
012800*-----------------------------------------------------------------
012900 WORKING-STORAGE             SECTION.
013000*-----------------------------------------------------------------
013100 01  WS-FILE-STATUSES.
013200     05  WS-USER-FILE-STAT       PIC X(02).
013300     05  WS-ACCT-FILE-STAT       PIC X(02).
013400     05  WS-REQ-FILE-STAT        PIC X(02).
013500     05  FILLER                  PIC X(10).
013600     05  WS-ACCTOUT-FILE-STAT    PIC X(02).
013700     05  WS-TRNJ-FILE-STAT       PIC X(02).
013800     05  WS-RPT-FILE-STAT        PIC X(02).
013900     05  FILLER                  PIC X(10).
014000
014100 01  WS-SWITCHES-AND-COUNTERS.
014200     05  WS-REQ-EOF-SW           PIC X(01) VALUE "N".
014300         88  WS-REQ-EOF                    VALUE "Y".
014400     05  WS-USER-EOF-SW          PIC X(01) VALUE "N".
014500         88  WS-USER-EOF                   VALUE "Y".
014600     05  WS-ACCT-EOF-SW          PIC X(01) VALUE "N".
014700         88  WS-ACCT-EOF                   VALUE "Y".
014800     05  WS-USER-FOUND-SW        PIC X(01) VALUE "N".
014900         88  WS-USER-FOUND                 VALUE "Y".
015000     05  WS-ACCT-FOUND-SW        PIC X(01) VALUE "N".
015100         88  WS-ACCT-FOUND                 VALUE "Y".
015200     05  FILLER                  PIC X(10).
015300
015400*    SHARED ERROR-CODE VOCABULARY - WS-RESULT-CODE/WS-RESULT-NAME
015500     COPY "C:\COPYBOOKS\ERRCODE.CPY".
015600
015700 01  WS-RUN-COUNTERS.
015800     05  WS-READ-CNT             PIC S9(06) COMP VALUE ZERO.
015900     05  WS-USE-CNT              PIC S9(06) COMP VALUE ZERO.
016000     05  WS-SEQ-NO               PIC S9(06) COMP VALUE ZERO.
016100     05  WS-LINE-CNT             PIC S9(04) COMP VALUE ZERO.
016200     05  WS-USER-IDX             PIC S9(06) COMP VALUE ZERO.
016300     05  WS-ACCT-IDX             PIC S9(06) COMP VALUE ZERO.
016400     05  WS-REJECT-IDX           PIC S9(04) COMP VALUE ZERO.
016500     05  WS-TRANS-SEQ-CTR        PIC S9(04) COMP VALUE ZERO.
016600     05  FILLER                  PIC X(10).
016700
016800 01  WS-REJECT-COUNTS.
016900     05  WS-REJECT-COUNT         PIC S9(06) COMP OCCURS 7 TIMES.
017000     05  FILLER                  PIC X(10).
017100
017200 77  WS-TOTAL-DEBITED            PIC S9(13) VALUE ZERO.
017300
017400*    PROCESSING DATE AND TRANSACTION-ID WORK AREAS KEPT AT THE
017500*    01 LEVEL BECAUSE EACH HAS AN ALTERNATE-VIEW REDEFINES KEYED
017600*    TO ITS EXACT WIDTH - A TRAILING FILLER WOULD THROW THE
017700*    REDEFINES OFF.  ALL OTHER STANDALONE COUNTERS ARE 77-LEVEL.
017800 01  WS-PROC-DATE                PIC 9(08)  VALUE ZERO.
017900 01  WS-PROC-DATE-ALT-VIEW REDEFINES WS-PROC-DATE.
018000     05  WS-PROC-DATE-YEAR       PIC 9(04).
018100     05  WS-PROC-DATE-MONTH      PIC 9(02).
018200     05  WS-PROC-DATE-DAY        PIC 9(02).
018300
018400*    TRANSACTION ID = 8-DIGIT RUN DATE + 4-DIGIT RUN SEQUENCE.
018500 01  WS-TRANS-ID-WORK.
018600     05  WS-TRANS-ID-DATE        PIC 9(08).
018700     05  WS-TRANS-ID-SEQ         PIC 9(04).
018800 01  WS-TRANS-ID-ALT-VIEW REDEFINES WS-TRANS-ID-WORK.
018900     05  WS-TRANS-ID-X           PIC X(12).
019000
019100*    USER LOOKUP TABLE - LOADED FROM USERS, SORTED BY USER ID,
019200*    SEARCHED ALL (BINARY SEARCH) BY USER ID.  WS-USER-COUNT IS
019300*    A 77-LEVEL ITEM - NO FILLER FOLLOWS THE TABLE BECAUSE AN
019400*    OCCURS DEPENDING ON ITEM MUST BE THE LAST ITEM IN ITS GROUP.
019500 01  WS-USER-TABLE-AREA.
019600     05  WS-USER-ENTRY OCCURS 1 TO 5000 TIMES
019700             DEPENDING ON WS-USER-COUNT
019800             ASCENDING KEY IS WS-USER-ID-T
019900             INDEXED BY WS-USER-IDX-K.
020000         10  WS-USER-ID-T        PIC 9(10).
020100         10  WS-USER-NAME-T      PIC X(20).
020200 77  WS-USER-COUNT               PIC S9(06) COMP VALUE ZERO.
020300
020400*    ACCOUNT WORK TABLE - LOADED FROM THIS STEP'S ACCTMST (STEP
020500*    1'S ACCTOUT), UPDATED IN PLACE BY EACH SUCCESSFUL USE
020600*    REQUEST, AND WRITTEN BACK OUT AS THE FINAL ACCTOUT.  NO
020700*    FILLER FOLLOWS THE TABLE - SAME ODO CONSTRAINT AS ABOVE.
020800 01  WS-ACCT-TABLE-AREA.
020900     05  WS-ACCT-ENTRY OCCURS 1 TO 50000 TIMES
021000             DEPENDING ON WS-ACCT-COUNT
021100             ASCENDING KEY IS WS-ACCT-NUMBER-T
021200             INDEXED BY WS-ACCT-IDX-K.
021300         10  WS-ACCT-NUMBER-T        PIC X(10).
021400         10  WS-ACCT-USER-ID-T       PIC 9(10).
021500         10  WS-ACCT-STATUS-T        PIC X(01).
021600         10  WS-ACCT-BALANCE-T       PIC S9(13).
021700         10  WS-ACCT-REG-DATE-T      PIC 9(08).
021800         10  WS-ACCT-UNREG-DATE-T    PIC 9(08).
021900 77  WS-ACCT-COUNT               PIC S9(06) COMP VALUE ZERO.
022000
022100*    REPORT TITLE LINE.
022200 01  WS-RPT-TITLE.
022300     05  FILLER                  PIC X(09) VALUE SPACES.
022400     05  FILLER                  PIC X(31) VALUE
022500         "BALANCE-USE REPORT            (".
022600     05  RPT-TITLE-YEAR          PIC 9(04).
022700     05  FILLER                  PIC X(01) VALUE "/".
022800     05  RPT-TITLE-MONTH         PIC 9(02).
022900     05  FILLER                  PIC X(01) VALUE "/".
023000     05  RPT-TITLE-DAY           PIC 9(02).
023100     05  FILLER                  PIC X(01) VALUE ")".
023200     05  FILLER                  PIC X(81) VALUE SPACES.
023300
023400*    REPORT COLUMN HEADER LINE.
023500 01  WS-RPT-HEADER.
023600     05  FILLER                  PIC X(02) VALUE SPACES.
023700     05  FILLER                  PIC X(04) VALUE "SEQ".
023800     05  FILLER                  PIC X(03) VALUE SPACES.
023900     05  FILLER                  PIC X(04) VALUE "TYPE".
024000     05  FILLER                  PIC X(03) VALUE SPACES.
024100     05  FILLER                  PIC X(10) VALUE "USER ID".
024200     05  FILLER                  PIC X(03) VALUE SPACES.
024300     05  FILLER                  PIC X(11) VALUE "ACCOUNT NO".
024400     05  FILLER                  PIC X(03) VALUE SPACES.
024500     05  FILLER                  PIC X(28) VALUE "DISPOSITION".
024600     05  FILLER                  PIC X(03) VALUE SPACES.
024700     05  FILLER                  PIC X(14) VALUE "AMOUNT/BALANCE".
024800     05  FILLER                  PIC X(44) VALUE SPACES.
024900
025000*    ONE RESULT LINE PER 'U' REQUEST PROCESSED.
025100 01  WS-RPT-DETAIL-LINE.
025200     05  FILLER                  PIC X(01) VALUE SPACES.
025300     05  RPT-SEQ-NO              PIC ZZZZ9.
025400     05  FILLER                  PIC X(02) VALUE SPACES.
025500     05  RPT-TYPE                PIC X(01).
025600     05  FILLER                  PIC X(02) VALUE SPACES.
025700     05  RPT-USER-ID             PIC 9(10).
025800     05  FILLER                  PIC X(02) VALUE SPACES.
025900     05  RPT-ACCT-NUMBER         PIC X(10).
026000     05  FILLER                  PIC X(02) VALUE SPACES.
026100     05  RPT-DISPOSITION         PIC X(28).
026200     05  FILLER                  PIC X(02) VALUE SPACES.
026300     05  RPT-AMOUNT              PIC -(13)9.
026400     05  FILLER                  PIC X(53) VALUE SPACES.
026500
026600*    CONTROL-TOTAL TRAILER LINE - ONE LABEL/COUNT PAIR EACH.
026700 01  WS-RPT-TRAILER-LINE.
026800     05  FILLER                  PIC X(04) VALUE SPACES.
026900     05  RPT-TRAILER-LABEL       PIC X(30).
027000     05  RPT-TRAILER-VALUE       PIC ZZZZZZ9.
027100     05  FILLER                  PIC X(91) VALUE SPACES.
027200
027300*    CONTROL-TOTAL TRAILER LINE FOR A MONEY AMOUNT.
027400 01  WS-RPT-TRAILER-MONEY-LINE.
027500     05  FILLER                  PIC X(04) VALUE SPACES.
027600     05  RPT-TRAILER-MONEY-LABEL PIC X(30).
027700     05  RPT-TRAILER-MONEY-VALUE PIC -(13)9.
027800     05  FILLER                  PIC X(84) VALUE SPACES.
027900******************************************************************
028000 PROCEDURE                   DIVISION.
028100*-----------------------------------------------------------------
028200* Main procedure
028300*-----------------------------------------------------------------
028400 100-BALANCE-USE-SVC.
028500*    WHOLE RUN IS ONE THRU RANGE, SAME IDIOM AS STEP 1 - SEE
028600*    ACCOUNT-MAINTENANCE FOR WHY THE LOOP GOES TO THE EXIT
028700*    PARAGRAPH ON EOF INSTEAD OF A PERFORM ... UNTIL.
028800     PERFORM 200-INITIATE-BALANCE-USE
028900                     THRU 200-TERM-BALANCE-USE-EXIT.
029000     STOP RUN.
029100
029200******************************************************************
029300 200-INITIATE-BALANCE-USE.
029400     PERFORM 300-OPEN-ALL-FILES.
029500     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
029600     PERFORM 300-LOAD-USER-TABLE.
029700     PERFORM 300-LOAD-ACCOUNT-TABLE.
029800     PERFORM 300-PRINT-RPT-TITLE.
029900     PERFORM 300-PRINT-RPT-HEADER.
030000     PERFORM 300-READ-REQUEST-FILE.
030100
030200*-----------------------------------------------------------------
030300* Every request is read again this step - only type 'U' is this
030400* step's to act on.  O/C/L were already disposed of in step 1.
030500* ON EOF GO TO THE TERMINATION STEP BELOW RATHER THAN LOOP BACK.
030600*-----------------------------------------------------------------
030700 200-PROCESS-BALANCE-USE.
030800     IF  WS-REQ-EOF
030900         GO TO 200-TERM-BALANCE-USE.
031000     ADD 1 TO WS-READ-CNT.
031100     IF  RQ-TYPE-USE
031200         PERFORM 300-PROCESS-USE
031300     END-IF.
031400     PERFORM 300-READ-REQUEST-FILE.
031500     GO TO 200-PROCESS-BALANCE-USE.
031600
031700*-----------------------------------------------------------------
031800 200-TERM-BALANCE-USE.
031900     PERFORM 300-WRITE-ACCOUNT-MASTER-OUT.
032000     PERFORM 300-PRINT-CONTROL-TOTALS.
032100     PERFORM 300-CLOSE-ALL-FILES.
032200
032300 200-TERM-BALANCE-USE-EXIT.
032400     EXIT.
032500
032600******************************************************************
032700 300-OPEN-ALL-FILES.
032800     OPEN    INPUT   USER-FILE-IN
032900                     ACCT-FILE-IN
033000                     REQUEST-FILE-IN
033100             OUTPUT  ACCT-FILE-OUT
033200                     TRNJRNL-FILE-OUT
033300                     RPTFILE-OUT.
033400     IF  WS-USER-FILE-STAT NOT = "00"
033500         DISPLAY "* ERROR OPENING USERS - STATUS " WS-USER-FILE-STAT
033600     END-IF.
033700     IF  WS-ACCT-FILE-STAT NOT = "00"
033800         DISPLAY "* ERROR OPENING ACCTMST - STATUS " WS-ACCT-FILE-STAT
033900     END-IF.
034000
034100*-----------------------------------------------------------------
034200 300-INITIALIZE-SWITCHES-AND-COUNTERS.
034300     INITIALIZE WS-SWITCHES-AND-COUNTERS
034400                WS-RUN-COUNTERS
034500                WS-REJECT-COUNTS
034600                WS-TOTAL-DEBITED.
034700     ACCEPT  WS-PROC-DATE        FROM DATE YYYYMMDD.
034800
034900*-----------------------------------------------------------------
035000 300-LOAD-USER-TABLE.
035100     PERFORM 400-READ-USER-FILE-IN.
035200     PERFORM 400-BUILD-USER-ENTRY UNTIL WS-USER-EOF.
035300
035400*-----------------------------------------------------------------
035500 300-LOAD-ACCOUNT-TABLE.
035600     PERFORM 400-READ-ACCT-FILE-IN.
035700     PERFORM 400-BUILD-ACCOUNT-ENTRY UNTIL WS-ACCT-EOF.
035800
035900*-----------------------------------------------------------------
036000 300-READ-REQUEST-FILE.
036100     READ REQUEST-FILE-IN
036200             AT END      SET WS-REQ-EOF TO TRUE.
036300
036400*-----------------------------------------------------------------
036500* Validate and apply a USE (debit) request.  A journal entry is
036600* written whenever the account was located, win or lose - only
036700* USER-NOT-FOUND and ACCOUNT-NOT-FOUND leave no journal trace.
036800*-----------------------------------------------------------------
036900 300-PROCESS-USE.
037000     SET RESULT-OK TO TRUE.
037100     PERFORM 400-VALIDATE-USE.
037200     IF  RESULT-OK
037300         PERFORM 400-APPLY-DEBIT
037400         ADD 1 TO WS-USE-CNT
037500         PERFORM 400-WRITE-JOURNAL-ENTRY
037600     ELSE
037700         PERFORM 400-TALLY-REJECT
037800         IF  WS-ACCT-FOUND
037900             PERFORM 400-WRITE-JOURNAL-ENTRY
038000         END-IF
038100     END-IF.
038200     PERFORM 400-WRITE-RESULT-LINE.
038300
038400*-----------------------------------------------------------------
038500 300-WRITE-ACCOUNT-MASTER-OUT.
038600     PERFORM 400-WRITE-ONE-ACCT-RECORD
038700         VARYING WS-ACCT-IDX FROM 1 BY 1
038800         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
038900
039000*-----------------------------------------------------------------
039100 300-PRINT-CONTROL-TOTALS.
039200     MOVE "REQUESTS READ"         TO RPT-TRAILER-LABEL.
039300     MOVE WS-READ-CNT             TO RPT-TRAILER-VALUE.
039400     WRITE RPT-LINE-OUT FROM WS-RPT-TRAILER-LINE
039500             AFTER ADVANCING 2 LINES.
039600
039700     MOVE "USES APPLIED"          TO RPT-TRAILER-LABEL.
039800     MOVE WS-USE-CNT              TO RPT-TRAILER-VALUE.
039900     WRITE RPT-LINE-OUT FROM WS-RPT-TRAILER-LINE.
040000
040100     PERFORM 400-PRINT-REJECT-LINE
040200         VARYING WS-REJECT-IDX FROM 1 BY 1
040300         UNTIL WS-REJECT-IDX > 7.
040400
040500     MOVE "TOTAL AMOUNT DEBITED"  TO RPT-TRAILER-MONEY-LABEL.
040600     MOVE WS-TOTAL-DEBITED        TO RPT-TRAILER-MONEY-VALUE.
040700     WRITE RPT-LINE-OUT FROM WS-RPT-TRAILER-MONEY-LINE.
040800
040900*-----------------------------------------------------------------
041000 300-CLOSE-ALL-FILES.
041100     CLOSE   USER-FILE-IN
041200             ACCT-FILE-IN
041300             REQUEST-FILE-IN
041400             ACCT-FILE-OUT
041500             TRNJRNL-FILE-OUT
041600             RPTFILE-OUT.
041700
041800******************************************************************
041900 400-READ-USER-FILE-IN.
042000     READ USER-FILE-IN
042100             AT END      SET WS-USER-EOF TO TRUE.
042200
042300*-----------------------------------------------------------------
042400 400-BUILD-USER-ENTRY.
042500     ADD 1 TO WS-USER-COUNT.
042600     MOVE UM-USER-ID     TO WS-USER-ID-T(WS-USER-COUNT).
042700     MOVE UM-USER-NAME   TO WS-USER-NAME-T(WS-USER-COUNT).
042800     PERFORM 400-READ-USER-FILE-IN.
042900
043000*-----------------------------------------------------------------
043100 400-READ-ACCT-FILE-IN.
043200     READ ACCT-FILE-IN
043300             AT END      SET WS-ACCT-EOF TO TRUE.
043400
043500*-----------------------------------------------------------------
043600 400-BUILD-ACCOUNT-ENTRY.
043700     ADD 1 TO WS-ACCT-COUNT.
043800     MOVE AM-ACCT-NUMBER      TO WS-ACCT-NUMBER-T(WS-ACCT-COUNT).
043900     MOVE AM-ACCT-USER-ID     TO WS-ACCT-USER-ID-T(WS-ACCT-COUNT).
044000     MOVE AM-ACCT-STATUS      TO WS-ACCT-STATUS-T(WS-ACCT-COUNT).
044100     MOVE AM-ACCT-BALANCE     TO WS-ACCT-BALANCE-T(WS-ACCT-COUNT).
044200     MOVE AM-ACCT-REG-DATE    TO WS-ACCT-REG-DATE-T(WS-ACCT-COUNT).
044300     MOVE AM-ACCT-UNREG-DATE  TO WS-ACCT-UNREG-DATE-T(WS-ACCT-COUNT).
044400     PERFORM 400-READ-ACCT-FILE-IN.
044500
044600*-----------------------------------------------------------------
044700* Use validation order - user exists, account exists, account
044800* belongs to user, account is still in use, amount does not
044900* exceed the current balance.
045000*-----------------------------------------------------------------
045100 400-VALIDATE-USE.
045200*    RESET HERE, NOT JUST IN 400-FIND-ACCOUNT - IF THE USER IS
045300*    NOT FOUND THE ACCOUNT SEARCH BELOW NEVER RUNS, AND THE
045400*    SWITCH MUST NOT BE LEFT HOLDING A PRIOR REQUEST'S "FOUND".
045500     MOVE "N" TO WS-ACCT-FOUND-SW.
045600     SET RESULT-OK TO TRUE.
045700     PERFORM 400-FIND-USER.
045800     IF  NOT WS-USER-FOUND
045900         SET USER-NOT-FOUND TO TRUE
046000     ELSE
046100         PERFORM 400-FIND-ACCOUNT
046200         IF  NOT WS-ACCT-FOUND
046300             SET ACCOUNT-NOT-FOUND TO TRUE
046400         ELSE
046500             IF  WS-ACCT-USER-ID-T(WS-ACCT-IDX-K) NOT = RQ-USER-ID
046600                 SET USER-ACCT-UN-MATCH TO TRUE
046700             ELSE
046800                 IF  WS-ACCT-STATUS-T(WS-ACCT-IDX-K) = "U"
046900                     SET ACCT-ALREADY-UNREG TO TRUE
047000                 ELSE
047100                     IF  RQ-AMOUNT >
047200                             WS-ACCT-BALANCE-T(WS-ACCT-IDX-K)
047300                         SET AMOUNT-EXCEED-BAL TO TRUE
047400                     END-IF
047500                 END-IF
047600             END-IF
047700         END-IF
047800     END-IF.
047900
048000*-----------------------------------------------------------------
048100 400-FIND-USER.
048200     MOVE "N" TO WS-USER-FOUND-SW.
048300     SEARCH ALL WS-USER-ENTRY
048400         AT END
048500             MOVE "N" TO WS-USER-FOUND-SW
048600         WHEN WS-USER-ID-T(WS-USER-IDX-K) = RQ-USER-ID
048700             MOVE "Y" TO WS-USER-FOUND-SW.
048800
048900*-----------------------------------------------------------------
049000 400-FIND-ACCOUNT.
049100     MOVE "N" TO WS-ACCT-FOUND-SW.
049200     SEARCH ALL WS-ACCT-ENTRY
049300         AT END
049400             MOVE "N" TO WS-ACCT-FOUND-SW
049500         WHEN WS-ACCT-NUMBER-T(WS-ACCT-IDX-K) = RQ-ACCT-NUMBER
049600             MOVE "Y" TO WS-ACCT-FOUND-SW.
049700
049800*-----------------------------------------------------------------
049900 400-APPLY-DEBIT.
050000     SUBTRACT RQ-AMOUNT FROM WS-ACCT-BALANCE-T(WS-ACCT-IDX-K).
050100     ADD RQ-AMOUNT TO WS-TOTAL-DEBITED.
050200
050300*-----------------------------------------------------------------
050400 400-TALLY-REJECT.
050500     ADD 1 TO WS-REJECT-COUNT(WS-RESULT-CODE).
050600
050700*-----------------------------------------------------------------
050800* One journal entry per located account, success or failure.
050900*-----------------------------------------------------------------
051000 400-WRITE-JOURNAL-ENTRY.
051100     ADD 1 TO WS-TRANS-SEQ-CTR.
051200     MOVE WS-PROC-DATE         TO WS-TRANS-ID-DATE.
051300     MOVE WS-TRANS-SEQ-CTR     TO WS-TRANS-ID-SEQ.
051400     MOVE WS-TRANS-ID-X        TO TJ-TRANSACTION-ID.
051500     MOVE RQ-ACCT-NUMBER       TO TJ-ACCT-NUMBER.
051600     MOVE RQ-TYPE              TO TJ-TYPE.
051700     IF  RESULT-OK
051800         SET TJ-RESULT-SUCCESS TO TRUE
051900     ELSE
052000         SET TJ-RESULT-FAILURE TO TRUE
052100     END-IF.
052200     MOVE RQ-AMOUNT            TO TJ-AMOUNT.
052300     MOVE WS-ACCT-BALANCE-T(WS-ACCT-IDX-K)
052400                               TO TJ-BALANCE-SNAPSHOT.
052500     MOVE WS-PROC-DATE         TO TJ-TRANSACTED-DATE.
052600     WRITE TRNJRNL-RECORD-OUT.
052700
052800*-----------------------------------------------------------------
052900 400-WRITE-RESULT-LINE.
053000     ADD 1 TO WS-SEQ-NO.
053100     MOVE SPACES          TO WS-RPT-DETAIL-LINE.
053200     MOVE WS-SEQ-NO       TO RPT-SEQ-NO.
053300     MOVE RQ-TYPE         TO RPT-TYPE.
053400     MOVE RQ-USER-ID      TO RPT-USER-ID.
053500     MOVE RQ-ACCT-NUMBER  TO RPT-ACCT-NUMBER.
053600     IF  WS-ACCT-FOUND
053700         MOVE WS-ACCT-BALANCE-T(WS-ACCT-IDX-K) TO RPT-AMOUNT
053800     ELSE
053900         MOVE ZERO TO RPT-AMOUNT
054000     END-IF.
054100     IF  RESULT-OK
054200         MOVE "OK"        TO RPT-DISPOSITION
054300     ELSE
054400         MOVE WS-RESULT-NAME(WS-RESULT-CODE + 1)
054500                          TO RPT-DISPOSITION
054600     END-IF.
054700     WRITE RPT-LINE-OUT FROM WS-RPT-DETAIL-LINE.
054800     ADD 1 TO WS-LINE-CNT.
054900     IF  WS-LINE-CNT > 50
055000         PERFORM 400-RPT-PAGE-SKIP
055100     END-IF.
055200
055300*-----------------------------------------------------------------
055400 400-WRITE-ONE-ACCT-RECORD.
055500     MOVE WS-ACCT-NUMBER-T(WS-ACCT-IDX)
055600                         TO AM-ACCT-NUMBER-OUT.
055700     MOVE WS-ACCT-USER-ID-T(WS-ACCT-IDX)
055800                         TO AM-ACCT-USER-ID-OUT.
055900     MOVE WS-ACCT-STATUS-T(WS-ACCT-IDX)
056000                         TO AM-ACCT-STATUS-OUT.
056100     MOVE WS-ACCT-BALANCE-T(WS-ACCT-IDX)
056200                         TO AM-ACCT-BALANCE-OUT.
056300     MOVE WS-ACCT-REG-DATE-T(WS-ACCT-IDX)
056400                         TO AM-ACCT-REG-DATE-OUT.
056500     MOVE WS-ACCT-UNREG-DATE-T(WS-ACCT-IDX)
056600                         TO AM-ACCT-UNREG-DATE-OUT.
056700     WRITE ACCOUNT-RECORD-OUT.
056800
056900*-----------------------------------------------------------------
057000 400-PRINT-REJECT-LINE.
057100     MOVE WS-RESULT-NAME(WS-REJECT-IDX + 1) TO RPT-TRAILER-LABEL.
057200     MOVE WS-REJECT-COUNT(WS-REJECT-IDX)    TO RPT-TRAILER-VALUE.
057300     WRITE RPT-LINE-OUT FROM WS-RPT-TRAILER-LINE.
057400
057500*-----------------------------------------------------------------
057600 400-RPT-PAGE-SKIP.
057700     WRITE RPT-LINE-OUT FROM SPACES AFTER ADVANCING PAGE.
057800     PERFORM 300-PRINT-RPT-HEADER.
057900     MOVE ZERO TO WS-LINE-CNT.
058000
058100*-----------------------------------------------------------------
058200 300-PRINT-RPT-TITLE.
058300     MOVE WS-PROC-DATE-YEAR   TO RPT-TITLE-YEAR.
058400     MOVE WS-PROC-DATE-MONTH  TO RPT-TITLE-MONTH.
058500     MOVE WS-PROC-DATE-DAY    TO RPT-TITLE-DAY.
058600     WRITE RPT-LINE-OUT FROM WS-RPT-TITLE
058700             AFTER ADVANCING 1 LINES.
058800
058900*-----------------------------------------------------------------
059000 300-PRINT-RPT-HEADER.
059100     WRITE RPT-LINE-OUT FROM WS-RPT-HEADER
059200             AFTER ADVANCING 2 LINES.
