000100******************************************************************
000200* This program is to implement the Account Maintenance batch
000300* service - OPEN, CLOSE and LIST requests against the user
000400* and account masters.
000500*
000600* Used File
000700*    - User Master File (input)            : USERS
000800*    - Account Master File (input)         : ACCTMST
000900*    - Transaction Request File (input)    : REQUESTS
001000*    - Updated Account Master File (output): ACCTOUT
001100*    - Result/Control Report File (output) : RPTFILE
001200*
001300* This is step 1 of the two-step ACCTSVC batch job - step 2,
001400* BALANCE-USE-SVC, opens our ACCTOUT as its own ACCTMST and
001500* carries the run on to the balance-use requests.  The JCL
001600* concatenates both steps' RPTFILE output into one report.
001700******************************************************************
001800 IDENTIFICATION              DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID.                 ACCOUNT-MAINTENANCE.
002100 AUTHOR.                     R M HALVERSEN.
002200 INSTALLATION.               MIDLAND SAVINGS AND TRUST - DP DIV.
002300 DATE-WRITTEN.               MARCH 11, 1987.
002400 DATE-COMPILED.
002500 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
002600*-----------------------------------------------------------------
002700* CHANGE LOG
002800* 870311  RMH  ORIGINAL CODING                            CR0114
002900* 870415  RMH  NEW ACCOUNT NUMBER NOW ASSIGNED BY CALLING  CR0122
003000*              NEXT-ACCOUNT-NO INSTEAD OF IN-LINE ARITHMETIC
003100* 880309  TLF  RENAMED SUB-PROGRAM CALL TO MATCH THE NEW    CR0178
003200*              PROGRAM-NAMING STANDARD
003300* 880910  TLF  SPLIT THE BALANCE-USE REQUESTS OUT TO THEIR CR0204
003400*              OWN STEP - SEE BALANCE-USE-SVC
003500* 881107  TLF  ADDED MAX-ACCT-PER-USER, ACCT-ALREADY-UNREG, CR0221
003600*              BALANCE-NOT-EMPTY VALIDATION
003700* 900604  TLF  LIST REQUEST NOW TOTALS THE ACCOUNTS IT      CR0266
003800*              LISTS INSTEAD OF JUST ECHOING THE DETAIL
003900* 930818  MSZ  REPORT PAGE-SKIP THRESHOLD RAISED FROM 40 TO CR0289
004000*              50 LINES - NEW PRINTER HAS MORE LINES/PAGE
004100* 990119  DOP  Y2K - WS-PROC-DATE IS ALREADY A FULL FOUR-   Y2K001
004200*              DIGIT-CENTURY FIELD, NO CHANGE REQUIRED
004300* 991203  DOP  Y2K - REGRESSION RUN AGAINST 2000-DATED TEST  Y2K014
004400*              DECK, NO DISCREPANCIES
004500* 020604  MSZ  ACCOUNT TABLE SIZE RAISED TO COVER GROWTH    CR0304
004600*              PROJECTED THROUGH 2005
004700******************************************************************
004800 ENVIRONMENT                 DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION               SECTION.
005100 SOURCE-COMPUTER.            IBM-370.
005200 OBJECT-COMPUTER.            IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON DEBUG-SW-ON OFF DEBUG-SW-OFF.
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT                SECTION.
005800 FILE-CONTROL.
005900     SELECT  USER-FILE-IN
006000             ASSIGN TO USERS
006100             ORGANIZATION IS LINE SEQUENTIAL
006200             FILE STATUS IS WS-USER-FILE-STAT.
006300
006400     SELECT  ACCT-FILE-IN
006500             ASSIGN TO ACCTMST
006600             ORGANIZATION IS LINE SEQUENTIAL
006700             FILE STATUS IS WS-ACCT-FILE-STAT.
006800
006900     SELECT  REQUEST-FILE-IN
007000             ASSIGN TO REQUESTS
007100             ORGANIZATION IS LINE SEQUENTIAL
007200             FILE STATUS IS WS-REQ-FILE-STAT.
007300
007400     SELECT  ACCT-FILE-OUT
007500             ASSIGN TO ACCTOUT
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS WS-ACCTOUT-FILE-STAT.
007800
007900     SELECT  RPTFILE-OUT
008000             ASSIGN TO RPTFILE
008100             ORGANIZATION IS LINE SEQUENTIAL
008200             FILE STATUS IS WS-RPT-FILE-STAT.
008300******************************************************************
008400 DATA                        DIVISION.
008500*-----------------------------------------------------------------
008600 FILE                        SECTION.
008700 FD  USER-FILE-IN
008800     RECORD CONTAINS 30 CHARACTERS
008900     DATA RECORD IS USER-RECORD-IN.
009000     COPY "C:\COPYBOOKS\USERREC.CPY".
009100
009200 FD  ACCT-FILE-IN
009300     RECORD CONTAINS 60 CHARACTERS
009400     DATA RECORD IS ACCOUNT-RECORD.
009500     COPY "C:\COPYBOOKS\ACCTREC.CPY".
009600
009700 FD  REQUEST-FILE-IN
009800     RECORD CONTAINS 35 CHARACTERS
009900     DATA RECORD IS REQUEST-RECORD-IN.
010000     COPY "C:\COPYBOOKS\REQREC.CPY".
010100
010200 FD  ACCT-FILE-OUT
010300     RECORD CONTAINS 60 CHARACTERS
010400     DATA RECORD IS ACCOUNT-RECORD-OUT.
010500 01  ACCOUNT-RECORD-OUT.
010600     05  AM-ACCT-NUMBER-OUT      PIC X(10).
010700     05  AM-ACCT-USER-ID-OUT     PIC 9(10).
010800     05  AM-ACCT-STATUS-OUT      PIC X(01).
010900     05  AM-ACCT-BALANCE-OUT     PIC S9(13).
011000     05  AM-ACCT-REG-DATE-OUT    PIC 9(08).
011100     05  AM-ACCT-UNREG-DATE-OUT  PIC 9(08).
011200     05  FILLER                 PIC X(10).
011300
011400 FD  RPTFILE-OUT
011500     RECORD CONTAINS 132 CHARACTERS
011600     DATA RECORD IS RPT-LINE-OUT.
011700*    FLAT PRINT BUFFER - NO SUBORDINATE FIELDS TO PAD AROUND.
011800*    THE STRUCTURED LINES MOVED INTO IT ALL CARRY THEIR OWN
011900*    FILLER.
012000 01  RPT-LINE-OUT                PIC X(132).
012100*-----------------------------------------------------------------
012200 WORKING-STORAGE             SECTION.
012300*-----------------------------------------------------------------
012400 01  WS-FILE-STATUSES.
012500     05  WS-USER-FILE-STAT       PIC X(02).
012600     05  WS-ACCT-FILE-STAT       PIC X(02).
012700     05  WS-REQ-FILE-STAT        PIC X(02).
012800     05  WS-ACCTOUT-FILE-STAT    PIC X(02).
012900     05  WS-RPT-FILE-STAT        PIC X(02).
013000     05  FILLER                  PIC X(10).
013100
013200 01  WS-SWITCHES-AND-COUNTERS.
013300     05  WS-REQ-EOF-SW           PIC X(01) VALUE "N".
013400         88  WS-REQ-EOF                    VALUE "Y".
013500     05  WS-USER-EOF-SW          PIC X(01) VALUE "N".
013600         88  WS-USER-EOF                   VALUE "Y".
013700     05  WS-ACCT-EOF-SW          PIC X(01) VALUE "N".
013800         88  WS-ACCT-EOF                   VALUE "Y".
013900     05  WS-USER-FOUND-SW        PIC X(01) VALUE "N".
014000         88  WS-USER-FOUND                 VALUE "Y".
014100     05  WS-ACCT-FOUND-SW        PIC X(01) VALUE "N".
014200         88  WS-ACCT-FOUND                 VALUE "Y".
014300     05  FILLER                  PIC X(10).
014400
014500*    SHARED ERROR-CODE VOCABULARY - WS-RESULT-CODE/WS-RESULT-NAME
014600     COPY "C:\COPYBOOKS\ERRCODE.CPY".
014700
014800 01  WS-RUN-COUNTERS.
014900     05  WS-READ-CNT             PIC S9(06) COMP VALUE ZERO.
015000     05  WS-OPEN-CNT             PIC S9(06) COMP VALUE ZERO.
015100     05  WS-CLOSE-CNT            PIC S9(06) COMP VALUE ZERO.
015200     05  WS-LIST-CNT             PIC S9(06) COMP VALUE ZERO.
015300     05  WS-SEQ-NO               PIC S9(06) COMP VALUE ZERO.
015400     05  WS-LINE-CNT             PIC S9(04) COMP VALUE ZERO.
015500     05  WS-USER-ACCT-COUNT      PIC S9(04) COMP VALUE ZERO.
015600     05  WS-LIST-ACCT-COUNT      PIC S9(04) COMP VALUE ZERO.
015700     05  WS-USER-IDX             PIC S9(06) COMP VALUE ZERO.
015800     05  WS-ACCT-IDX             PIC S9(06) COMP VALUE ZERO.
015900     05  WS-REJECT-IDX           PIC S9(04) COMP VALUE ZERO.
016000     05  FILLER                  PIC X(10).
016100
016200 01  WS-REJECT-COUNTS.
016300     05  WS-REJECT-COUNT         PIC S9(06) COMP OCCURS 7 TIMES.
016400     05  FILLER                  PIC X(10).
016500
016600*    DATE AND HIGH-ACCOUNT-NUMBER WORK AREAS KEPT AT THE 01
016700*    LEVEL BECAUSE EACH HAS AN ALTERNATE-VIEW REDEFINES KEYED
016800*    TO ITS EXACT WIDTH - A TRAILING FILLER WOULD THROW THE
016900*    REDEFINES OFF.  ALL OTHER STANDALONE COUNTERS ARE 77-LEVEL.
017000 01  WS-PROC-DATE                PIC 9(08)  VALUE ZERO.
017100 01  WS-PROC-DATE-ALT-VIEW REDEFINES WS-PROC-DATE.
017200     05  WS-PROC-DATE-YEAR       PIC 9(04).
017300     05  WS-PROC-DATE-MONTH      PIC 9(02).
017400     05  WS-PROC-DATE-DAY        PIC 9(02).
017500
017600 01  WS-HIGH-ACCT-NO             PIC 9(10)  VALUE ZERO.
017700 01  WS-HIGH-ACCT-ALT-VIEW REDEFINES WS-HIGH-ACCT-NO.
017800     05  WS-HIGH-ACCT-BRANCH     PIC 9(04).
017900     05  WS-HIGH-ACCT-SERIAL     PIC 9(06).
018000
018100 77  WS-LIST-BAL-TOTAL           PIC S9(13) VALUE ZERO.
018200 77  WS-NEW-ACCT-NO              PIC 9(10)  VALUE ZERO.
018300 77  WS-ACCT-NUM-WORK            PIC 9(10)  VALUE ZERO.
018400
018500 01  LINK-PARAMETERS.
018600     05  LS-HIGH-ACCT-NO         PIC 9(10).
018700     05  LS-NEW-ACCT-NO          PIC 9(10).
018800     05  FILLER                  PIC X(02).
018900
019000*    USER LOOKUP TABLE - LOADED FROM USERS, SORTED BY USER ID,
019100*    SEARCHED ALL (BINARY SEARCH) BY USER ID.  WS-USER-COUNT IS
019200*    A 77-LEVEL ITEM - NO FILLER FOLLOWS THE TABLE BECAUSE AN
019300*    OCCURS DEPENDING ON ITEM MUST BE THE LAST ITEM IN ITS GROUP.
019400 01  WS-USER-TABLE-AREA.
019500     05  WS-USER-ENTRY OCCURS 1 TO 5000 TIMES
019600             DEPENDING ON WS-USER-COUNT
019700             ASCENDING KEY IS WS-USER-ID-T
019800             INDEXED BY WS-USER-IDX-K.
019900         10  WS-USER-ID-T        PIC 9(10).
020000         10  WS-USER-NAME-T      PIC X(20).
020100 77  WS-USER-COUNT               PIC S9(06) COMP VALUE ZERO.
020200
020300*    ACCOUNT LOOKUP/WORK TABLE - LOADED FROM ACCTMST, SORTED BY
020400*    ACCOUNT NUMBER, SEARCHED ALL BY ACCOUNT NUMBER.  NEW
020500*    ACCOUNTS ARE ASSIGNED STRICTLY INCREASING NUMBERS AND
020600*    APPENDED, SO THE TABLE STAYS IN ASCENDING ORDER THROUGHOUT
020700*    THE RUN.
020800 01  WS-ACCT-TABLE-AREA.
020900     05  WS-ACCT-ENTRY OCCURS 1 TO 50000 TIMES
021000             DEPENDING ON WS-ACCT-COUNT
021100             ASCENDING KEY IS WS-ACCT-NUMBER-T
021200             INDEXED BY WS-ACCT-IDX-K.
021300         10  WS-ACCT-NUMBER-T        PIC X(10).
021400         10  WS-ACCT-USER-ID-T       PIC 9(10).
021500         10  WS-ACCT-STATUS-T        PIC X(01).
021600         10  WS-ACCT-BALANCE-T       PIC S9(13).
021700         10  WS-ACCT-REG-DATE-T      PIC 9(08).
021800         10  WS-ACCT-UNREG-DATE-T    PIC 9(08).
021900 77  WS-ACCT-COUNT               PIC S9(06) COMP VALUE ZERO.
022000
022100*    REPORT TITLE LINE.
022200 01  WS-RPT-TITLE.
022300     05  FILLER                  PIC X(09) VALUE SPACES.
022400     05  FILLER                  PIC X(31) VALUE
022500         "ACCOUNT MAINTENANCE REPORT    (".
022600     05  RPT-TITLE-YEAR          PIC 9(04).
022700     05  FILLER                  PIC X(01) VALUE "/".
022800     05  RPT-TITLE-MONTH         PIC 9(02).
022900     05  FILLER                  PIC X(01) VALUE "/".
023000     05  RPT-TITLE-DAY           PIC 9(02).
023100     05  FILLER                  PIC X(01) VALUE ")".
023200     05  FILLER                  PIC X(81) VALUE SPACES.
023300
023400*    REPORT COLUMN HEADER LINE.
023500 01  WS-RPT-HEADER.
023600     05  FILLER                  PIC X(02) VALUE SPACES.
023700     05  FILLER                  PIC X(04) VALUE "SEQ".
023800     05  FILLER                  PIC X(03) VALUE SPACES.
023900     05  FILLER                  PIC X(04) VALUE "TYPE".
024000     05  FILLER                  PIC X(03) VALUE SPACES.
024100     05  FILLER                  PIC X(10) VALUE "USER ID".
024200     05  FILLER                  PIC X(03) VALUE SPACES.
024300     05  FILLER                  PIC X(11) VALUE "ACCOUNT NO".
024400     05  FILLER                  PIC X(03) VALUE SPACES.
024500     05  FILLER                  PIC X(28) VALUE "DISPOSITION".
024600     05  FILLER                  PIC X(03) VALUE SPACES.
024700     05  FILLER                  PIC X(14) VALUE "AMOUNT/BALANCE".
024800     05  FILLER                  PIC X(44) VALUE SPACES.
024900
025000*    ONE RESULT LINE PER REQUEST PROCESSED.
025100 01  WS-RPT-DETAIL-LINE.
025200     05  FILLER                  PIC X(01) VALUE SPACES.
025300     05  RPT-SEQ-NO              PIC ZZZZ9.
025400     05  FILLER                  PIC X(02) VALUE SPACES.
025500     05  RPT-TYPE                PIC X(01).
025600     05  FILLER                  PIC X(02) VALUE SPACES.
025700     05  RPT-USER-ID             PIC 9(10).
025800     05  FILLER                  PIC X(02) VALUE SPACES.
025900     05  RPT-ACCT-NUMBER         PIC X(10).
026000     05  FILLER                  PIC X(02) VALUE SPACES.
026100     05  RPT-DISPOSITION         PIC X(28).
026200     05  FILLER                  PIC X(02) VALUE SPACES.
026300     05  RPT-AMOUNT              PIC -(13)9.
026400     05  FILLER                  PIC X(53) VALUE SPACES.
026500
026600*    INDENTED DETAIL LINE FOR ONE ACCOUNT ON A LIST REQUEST.
026700 01  WS-RPT-LIST-DETAIL.
026800     05  FILLER                  PIC X(10) VALUE SPACES.
026900     05  RPT-LIST-ACCT-NUMBER    PIC X(10).
027000     05  FILLER                  PIC X(02) VALUE SPACES.
027100     05  RPT-LIST-BALANCE        PIC -(12)9.
027200     05  FILLER                  PIC X(97) VALUE SPACES.
027300
027400*    SUBTOTAL LINE CLOSING OUT A LIST REQUEST.
027500 01  WS-RPT-LIST-TOTAL.
027600     05  FILLER                  PIC X(10) VALUE SPACES.
027700     05  FILLER                  PIC X(14) VALUE "ACCOUNT COUNT:".
027800     05  RPT-LIST-COUNT          PIC ZZZ9.
027900     05  FILLER                  PIC X(02) VALUE SPACES.
028000     05  FILLER                  PIC X(14) VALUE "BALANCE TOTAL:".
028100     05  RPT-LIST-TOTAL-BAL      PIC -(13)9.
028200     05  FILLER                  PIC X(74) VALUE SPACES.
028300
028400*    CONTROL-TOTAL TRAILER LINE - ONE LABEL/VALUE PAIR EACH.
028500 01  WS-RPT-TRAILER-LINE.
028600     05  FILLER                  PIC X(04) VALUE SPACES.
028700     05  RPT-TRAILER-LABEL       PIC X(30).
028800     05  RPT-TRAILER-VALUE       PIC ZZZZZZ9.
028900     05  FILLER                  PIC X(91) VALUE SPACES.
029000******************************************************************
029100 PROCEDURE                   DIVISION.
029200*-----------------------------------------------------------------
029300* Main procedure
029400*-----------------------------------------------------------------
029500 100-ACCOUNT-MAINTENANCE.
029600*    WHOLE RUN IS ONE THRU RANGE - INITIATE FALLS INTO THE
029700*    REQUEST LOOP, WHICH GOES TO THE EXIT PARAGRAPH ON EOF
029800*    RATHER THAN BACK UP THROUGH A PERFORM ... UNTIL.
029900     PERFORM 200-INITIATE-ACCT-MAINTENANCE
030000                     THRU 200-TERM-ACCT-MAINTENANCE-EXIT.
030100     STOP RUN.
030200
030300******************************************************************
030400* Open all files, load the user and account masters into their
030500* working tables, print the report title and column header, and
030600* read the very first request record.
030700*-----------------------------------------------------------------
030800 200-INITIATE-ACCT-MAINTENANCE.
030900     PERFORM 300-OPEN-ALL-FILES.
031000     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
031100     PERFORM 300-LOAD-USER-TABLE.
031200     PERFORM 300-LOAD-ACCOUNT-TABLE.
031300     PERFORM 300-PRINT-RPT-TITLE.
031400     PERFORM 300-PRINT-RPT-HEADER.
031500     PERFORM 300-READ-REQUEST-FILE.
031600
031700*-----------------------------------------------------------------
031800* One request at a time - dispatch OPEN/CLOSE/LIST to their own
031900* paragraph.  Balance-use ('U') requests are this run's to skip;
032000* BALANCE-USE-SVC handles those in the next job step.  ON EOF
032100* GO TO THE TERMINATION STEP BELOW RATHER THAN LOOP BACK.
032200*-----------------------------------------------------------------
032300 200-PROCESS-ACCT-MAINTENANCE.
032400     IF  WS-REQ-EOF
032500         GO TO 200-TERM-ACCT-MAINTENANCE.
032600     ADD 1 TO WS-READ-CNT.
032700     EVALUATE TRUE
032800         WHEN RQ-TYPE-OPEN
032900             PERFORM 300-PROCESS-OPEN
033000         WHEN RQ-TYPE-CLOSE
033100             PERFORM 300-PROCESS-CLOSE
033200         WHEN RQ-TYPE-LIST
033300             PERFORM 300-PROCESS-LIST
033400         WHEN OTHER
033500             CONTINUE
033600     END-EVALUATE.
033700     PERFORM 300-READ-REQUEST-FILE.
033800     GO TO 200-PROCESS-ACCT-MAINTENANCE.
033900
034000*-----------------------------------------------------------------
034100* Write the updated account master, the control totals, close
034200* everything down.
034300*-----------------------------------------------------------------
034400 200-TERM-ACCT-MAINTENANCE.
034500     PERFORM 300-WRITE-ACCOUNT-MASTER-OUT.
034600     PERFORM 300-PRINT-CONTROL-TOTALS.
034700     PERFORM 300-CLOSE-ALL-FILES.
034800
034900 200-TERM-ACCT-MAINTENANCE-EXIT.
035000     EXIT.
035100
035200******************************************************************
035300 300-OPEN-ALL-FILES.
035400     OPEN    INPUT   USER-FILE-IN
035500                     ACCT-FILE-IN
035600                     REQUEST-FILE-IN
035700             OUTPUT  ACCT-FILE-OUT
035800                     RPTFILE-OUT.
035900     IF  WS-USER-FILE-STAT NOT = "00"
036000         DISPLAY "* ERROR OPENING USERS - STATUS " WS-USER-FILE-STAT
036100     END-IF.
036200     IF  WS-ACCT-FILE-STAT NOT = "00"
036300         DISPLAY "* ERROR OPENING ACCTMST - STATUS " WS-ACCT-FILE-STAT
036400     END-IF.
036500
036600*-----------------------------------------------------------------
036700 300-INITIALIZE-SWITCHES-AND-COUNTERS.
036800     INITIALIZE WS-SWITCHES-AND-COUNTERS
036900                WS-RUN-COUNTERS
037000                WS-REJECT-COUNTS
037100                WS-LIST-BAL-TOTAL
037200                WS-HIGH-ACCT-NO.
037300     ACCEPT  WS-PROC-DATE        FROM DATE YYYYMMDD.
037400
037500*-----------------------------------------------------------------
037600* Load the user master, one entry per record, into WS-USER-TABLE.
037700* The input is already sorted by user id so the table comes up
037800* ready for SEARCH ALL.
037900*-----------------------------------------------------------------
038000 300-LOAD-USER-TABLE.
038100     PERFORM 400-READ-USER-FILE-IN.
038200     PERFORM 400-BUILD-USER-ENTRY UNTIL WS-USER-EOF.
038300
038400*-----------------------------------------------------------------
038500* Load the account master the same way, tracking the highest
038600* account number on file as we go - that is the seed for the
038700* next number NEXT-ACCOUNT-NO will hand out.
038800*-----------------------------------------------------------------
038900 300-LOAD-ACCOUNT-TABLE.
039000     PERFORM 400-READ-ACCT-FILE-IN.
039100     PERFORM 400-BUILD-ACCOUNT-ENTRY UNTIL WS-ACCT-EOF.
039200
039300*-----------------------------------------------------------------
039400 300-READ-REQUEST-FILE.
039500     READ REQUEST-FILE-IN
039600             AT END      SET WS-REQ-EOF TO TRUE.
039700
039800*-----------------------------------------------------------------
039900* Validate and apply an OPEN request.
040000*-----------------------------------------------------------------
040100 300-PROCESS-OPEN.
040200     SET RESULT-OK TO TRUE.
040300     PERFORM 400-VALIDATE-OPEN.
040400     IF  RESULT-OK
040500         PERFORM 400-ASSIGN-NEW-ACCT-NUMBER
040600         PERFORM 400-BUILD-NEW-ACCOUNT-ENTRY
040700         ADD 1 TO WS-OPEN-CNT
040800     ELSE
040900         PERFORM 400-TALLY-REJECT
041000     END-IF.
041100     PERFORM 400-WRITE-RESULT-LINE.
041200
041300*-----------------------------------------------------------------
041400* Validate and apply a CLOSE request.
041500*-----------------------------------------------------------------
041600 300-PROCESS-CLOSE.
041700     SET RESULT-OK TO TRUE.
041800     PERFORM 400-VALIDATE-CLOSE.
041900     IF  RESULT-OK
042000         PERFORM 400-CLOSE-ACCOUNT-ENTRY
042100         ADD 1 TO WS-CLOSE-CNT
042200     ELSE
042300         PERFORM 400-TALLY-REJECT
042400     END-IF.
042500     PERFORM 400-WRITE-RESULT-LINE.
042600
042700*-----------------------------------------------------------------
042800* Validate and produce a LIST (account inquiry) request.
042900*-----------------------------------------------------------------
043000 300-PROCESS-LIST.
043100     SET RESULT-OK TO TRUE.
043200     PERFORM 400-FIND-USER.
043300     IF  NOT WS-USER-FOUND
043400         SET USER-NOT-FOUND TO TRUE
043500         PERFORM 400-TALLY-REJECT
043600         PERFORM 400-WRITE-RESULT-LINE
043700     ELSE
043800         ADD 1 TO WS-LIST-CNT
043900         PERFORM 400-WRITE-RESULT-LINE
044000         MOVE ZERO TO WS-LIST-ACCT-COUNT WS-LIST-BAL-TOTAL
044100         PERFORM 410-LIST-ONE-ACCT-ENTRY
044200             VARYING WS-ACCT-IDX FROM 1 BY 1
044300             UNTIL WS-ACCT-IDX > WS-ACCT-COUNT
044400         PERFORM 400-WRITE-LIST-TOTAL-LINE
044500     END-IF.
044600
044700*-----------------------------------------------------------------
044800* Write the working account table back out as the updated
044900* account master.
045000*-----------------------------------------------------------------
045100 300-WRITE-ACCOUNT-MASTER-OUT.
045200     PERFORM 400-WRITE-ONE-ACCT-RECORD
045300         VARYING WS-ACCT-IDX FROM 1 BY 1
045400         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
045500
045600*-----------------------------------------------------------------
045700* Print the control totals this step is responsible for.
045800*-----------------------------------------------------------------
045900 300-PRINT-CONTROL-TOTALS.
046000     MOVE "REQUESTS READ"      TO RPT-TRAILER-LABEL.
046100     MOVE WS-READ-CNT          TO RPT-TRAILER-VALUE.
046200     WRITE RPT-LINE-OUT FROM WS-RPT-TRAILER-LINE
046300             AFTER ADVANCING 2 LINES.
046400
046500     MOVE "OPENS APPLIED"      TO RPT-TRAILER-LABEL.
046600     MOVE WS-OPEN-CNT          TO RPT-TRAILER-VALUE.
046700     WRITE RPT-LINE-OUT FROM WS-RPT-TRAILER-LINE.
046800
046900     MOVE "CLOSES APPLIED"     TO RPT-TRAILER-LABEL.
047000     MOVE WS-CLOSE-CNT         TO RPT-TRAILER-VALUE.
047100     WRITE RPT-LINE-OUT FROM WS-RPT-TRAILER-LINE.
047200
047300     MOVE "LISTS PRODUCED"     TO RPT-TRAILER-LABEL.
047400     MOVE WS-LIST-CNT          TO RPT-TRAILER-VALUE.
047500     WRITE RPT-LINE-OUT FROM WS-RPT-TRAILER-LINE.
047600
047700     PERFORM 400-PRINT-REJECT-LINE
047800         VARYING WS-REJECT-IDX FROM 1 BY 1
047900         UNTIL WS-REJECT-IDX > 7.
048000
048100*-----------------------------------------------------------------
048200 300-CLOSE-ALL-FILES.
048300     CLOSE   USER-FILE-IN
048400             ACCT-FILE-IN
048500             REQUEST-FILE-IN
048600             ACCT-FILE-OUT
048700             RPTFILE-OUT.
048800
048900******************************************************************
049000 400-READ-USER-FILE-IN.
049100     READ USER-FILE-IN
049200             AT END      SET WS-USER-EOF TO TRUE.
049300
049400*-----------------------------------------------------------------
049500 400-BUILD-USER-ENTRY.
049600     ADD 1 TO WS-USER-COUNT.
049700     MOVE UM-USER-ID     TO WS-USER-ID-T(WS-USER-COUNT).
049800     MOVE UM-USER-NAME   TO WS-USER-NAME-T(WS-USER-COUNT).
049900     PERFORM 400-READ-USER-FILE-IN.
050000
050100*-----------------------------------------------------------------
050200 400-READ-ACCT-FILE-IN.
050300     READ ACCT-FILE-IN
050400             AT END      SET WS-ACCT-EOF TO TRUE.
050500
050600*-----------------------------------------------------------------
050700 400-BUILD-ACCOUNT-ENTRY.
050800     ADD 1 TO WS-ACCT-COUNT.
050900     MOVE AM-ACCT-NUMBER      TO WS-ACCT-NUMBER-T(WS-ACCT-COUNT).
051000     MOVE AM-ACCT-USER-ID     TO WS-ACCT-USER-ID-T(WS-ACCT-COUNT).
051100     MOVE AM-ACCT-STATUS      TO WS-ACCT-STATUS-T(WS-ACCT-COUNT).
051200     MOVE AM-ACCT-BALANCE     TO WS-ACCT-BALANCE-T(WS-ACCT-COUNT).
051300     MOVE AM-ACCT-REG-DATE    TO WS-ACCT-REG-DATE-T(WS-ACCT-COUNT).
051400     MOVE AM-ACCT-UNREG-DATE  TO WS-ACCT-UNREG-DATE-T(WS-ACCT-COUNT).
051500     MOVE AM-ACCT-NUMBER      TO WS-ACCT-NUM-WORK.
051600     IF  WS-ACCT-NUM-WORK > WS-HIGH-ACCT-NO
051700         MOVE WS-ACCT-NUM-WORK TO WS-HIGH-ACCT-NO
051800     END-IF.
051900     PERFORM 400-READ-ACCT-FILE-IN.
052000
052100*-----------------------------------------------------------------
052200* Open validation order - user exists, then account count < 10.
052300*-----------------------------------------------------------------
052400 400-VALIDATE-OPEN.
052500     SET RESULT-OK TO TRUE.
052600     PERFORM 400-FIND-USER.
052700     IF  NOT WS-USER-FOUND
052800         SET USER-NOT-FOUND TO TRUE
052900     ELSE
053000         PERFORM 400-COUNT-USER-ACCOUNTS
053100         IF  WS-USER-ACCT-COUNT NOT < 10
053200             SET MAX-ACCT-PER-USER TO TRUE
053300         END-IF
053400     END-IF.
053500
053600*-----------------------------------------------------------------
053700* Close validation order - user exists, account exists, account
053800* belongs to user, not already unregistered, balance is zero.
053900*-----------------------------------------------------------------
054000 400-VALIDATE-CLOSE.
054100     SET RESULT-OK TO TRUE.
054200     PERFORM 400-FIND-USER.
054300     IF  NOT WS-USER-FOUND
054400         SET USER-NOT-FOUND TO TRUE
054500     ELSE
054600         PERFORM 400-FIND-ACCOUNT
054700         IF  NOT WS-ACCT-FOUND
054800             SET ACCOUNT-NOT-FOUND TO TRUE
054900         ELSE
055000             IF  WS-ACCT-USER-ID-T(WS-ACCT-IDX-K) NOT = RQ-USER-ID
055100                 SET USER-ACCT-UN-MATCH TO TRUE
055200             ELSE
055300                 IF  WS-ACCT-STATUS-T(WS-ACCT-IDX-K) = "U"
055400                     SET ACCT-ALREADY-UNREG TO TRUE
055500                 ELSE
055600                     IF  WS-ACCT-BALANCE-T(WS-ACCT-IDX-K)
055700                                 NOT = ZERO
055800                         SET BALANCE-NOT-EMPTY TO TRUE
055900                     END-IF
056000                 END-IF
056100             END-IF
056200         END-IF
056300     END-IF.
056400
056500*-----------------------------------------------------------------
056600* Binary search the user table for RQ-USER-ID.
056700*-----------------------------------------------------------------
056800 400-FIND-USER.
056900     MOVE "N" TO WS-USER-FOUND-SW.
057000     SEARCH ALL WS-USER-ENTRY
057100         AT END
057200             MOVE "N" TO WS-USER-FOUND-SW
057300         WHEN WS-USER-ID-T(WS-USER-IDX-K) = RQ-USER-ID
057400             MOVE "Y" TO WS-USER-FOUND-SW.
057500
057600*-----------------------------------------------------------------
057700* Binary search the account table for RQ-ACCT-NUMBER.
057800*-----------------------------------------------------------------
057900 400-FIND-ACCOUNT.
058000     MOVE "N" TO WS-ACCT-FOUND-SW.
058100     SEARCH ALL WS-ACCT-ENTRY
058200         AT END
058300             MOVE "N" TO WS-ACCT-FOUND-SW
058400         WHEN WS-ACCT-NUMBER-T(WS-ACCT-IDX-K) = RQ-ACCT-NUMBER
058500             MOVE "Y" TO WS-ACCT-FOUND-SW.
058600
058700*-----------------------------------------------------------------
058800* Count every account on the table owned by RQ-USER-ID.
058900*-----------------------------------------------------------------
059000 400-COUNT-USER-ACCOUNTS.
059100     MOVE ZERO TO WS-USER-ACCT-COUNT.
059200     PERFORM 410-COUNT-ONE-ACCT-ENTRY
059300         VARYING WS-ACCT-IDX FROM 1 BY 1
059400         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
059500
059600*-----------------------------------------------------------------
059700 410-COUNT-ONE-ACCT-ENTRY.
059800     IF  WS-ACCT-USER-ID-T(WS-ACCT-IDX) = RQ-USER-ID
059900         ADD 1 TO WS-USER-ACCT-COUNT
060000     END-IF.
060100
060200*-----------------------------------------------------------------
060300* Call out to NEXT-ACCOUNT-NO for the new account number.
060400*-----------------------------------------------------------------
060500 400-ASSIGN-NEW-ACCT-NUMBER.
060600     MOVE WS-HIGH-ACCT-NO  TO LS-HIGH-ACCT-NO.
060700     CALL "NextAcctNo"     USING LINK-PARAMETERS.
060800     MOVE LS-NEW-ACCT-NO   TO WS-NEW-ACCT-NO.
060900     MOVE WS-NEW-ACCT-NO   TO WS-HIGH-ACCT-NO.
061000
061100*-----------------------------------------------------------------
061200* Append the new account to the working table.
061300*-----------------------------------------------------------------
061400 400-BUILD-NEW-ACCOUNT-ENTRY.
061500     ADD 1 TO WS-ACCT-COUNT.
061600     MOVE WS-NEW-ACCT-NO  TO WS-ACCT-NUMBER-T(WS-ACCT-COUNT).
061700     MOVE RQ-USER-ID      TO WS-ACCT-USER-ID-T(WS-ACCT-COUNT).
061800     MOVE "I"             TO WS-ACCT-STATUS-T(WS-ACCT-COUNT).
061900     MOVE RQ-AMOUNT       TO WS-ACCT-BALANCE-T(WS-ACCT-COUNT).
062000     MOVE WS-PROC-DATE    TO WS-ACCT-REG-DATE-T(WS-ACCT-COUNT).
062100     MOVE ZERO            TO WS-ACCT-UNREG-DATE-T(WS-ACCT-COUNT).
062200
062300*-----------------------------------------------------------------
062400* Stamp the located account UNREGISTERED as of today.
062500*-----------------------------------------------------------------
062600 400-CLOSE-ACCOUNT-ENTRY.
062700     MOVE "U"             TO WS-ACCT-STATUS-T(WS-ACCT-IDX-K).
062800     MOVE WS-PROC-DATE    TO WS-ACCT-UNREG-DATE-T(WS-ACCT-IDX-K).
062900
063000*-----------------------------------------------------------------
063100 400-TALLY-REJECT.
063200     ADD 1 TO WS-REJECT-COUNT(WS-RESULT-CODE).
063300
063400*-----------------------------------------------------------------
063500* Write the one-line-per-request result.
063600*-----------------------------------------------------------------
063700 400-WRITE-RESULT-LINE.
063800     ADD 1 TO WS-SEQ-NO.
063900     MOVE SPACES          TO WS-RPT-DETAIL-LINE.
064000     MOVE WS-SEQ-NO       TO RPT-SEQ-NO.
064100     MOVE RQ-TYPE         TO RPT-TYPE.
064200     MOVE RQ-USER-ID      TO RPT-USER-ID.
064300     IF  RQ-TYPE-OPEN
064400         IF  RESULT-OK
064500             MOVE WS-NEW-ACCT-NO TO RPT-ACCT-NUMBER
064600         ELSE
064700             MOVE SPACES         TO RPT-ACCT-NUMBER
064800         END-IF
064900         MOVE RQ-AMOUNT   TO RPT-AMOUNT
065000     ELSE
065100         MOVE RQ-ACCT-NUMBER  TO RPT-ACCT-NUMBER
065200         MOVE ZERO            TO RPT-AMOUNT
065300     END-IF.
065400     IF  RESULT-OK
065500         MOVE "OK"        TO RPT-DISPOSITION
065600     ELSE
065700         MOVE WS-RESULT-NAME(WS-RESULT-CODE + 1)
065800                          TO RPT-DISPOSITION
065900     END-IF.
066000     WRITE RPT-LINE-OUT FROM WS-RPT-DETAIL-LINE.
066100     ADD 1 TO WS-LINE-CNT.
066200     IF  WS-LINE-CNT > 50
066300         PERFORM 400-RPT-PAGE-SKIP
066400     END-IF.
066500
066600*-----------------------------------------------------------------
066700* One indented detail line per account owned by the list user.
066800*-----------------------------------------------------------------
066900 410-LIST-ONE-ACCT-ENTRY.
067000     IF  WS-ACCT-USER-ID-T(WS-ACCT-IDX) = RQ-USER-ID
067100         PERFORM 400-WRITE-LIST-DETAIL-LINE
067200         ADD 1 TO WS-LIST-ACCT-COUNT
067300         ADD WS-ACCT-BALANCE-T(WS-ACCT-IDX) TO WS-LIST-BAL-TOTAL
067400     END-IF.
067500
067600*-----------------------------------------------------------------
067700 400-WRITE-LIST-DETAIL-LINE.
067800     MOVE SPACES TO WS-RPT-LIST-DETAIL.
067900     MOVE WS-ACCT-NUMBER-T(WS-ACCT-IDX)  TO RPT-LIST-ACCT-NUMBER.
068000     MOVE WS-ACCT-BALANCE-T(WS-ACCT-IDX) TO RPT-LIST-BALANCE.
068100     WRITE RPT-LINE-OUT FROM WS-RPT-LIST-DETAIL.
068200     ADD 1 TO WS-LINE-CNT.
068300
068400*-----------------------------------------------------------------
068500 400-WRITE-LIST-TOTAL-LINE.
068600     MOVE SPACES TO WS-RPT-LIST-TOTAL.
068700     MOVE WS-LIST-ACCT-COUNT  TO RPT-LIST-COUNT.
068800     MOVE WS-LIST-BAL-TOTAL   TO RPT-LIST-TOTAL-BAL.
068900     WRITE RPT-LINE-OUT FROM WS-RPT-LIST-TOTAL.
069000     ADD 1 TO WS-LINE-CNT.
069100
069200*-----------------------------------------------------------------
069300 400-WRITE-ONE-ACCT-RECORD.
069400     MOVE WS-ACCT-NUMBER-T(WS-ACCT-IDX)
069500                         TO AM-ACCT-NUMBER-OUT.
069600     MOVE WS-ACCT-USER-ID-T(WS-ACCT-IDX)
069700                         TO AM-ACCT-USER-ID-OUT.
069800     MOVE WS-ACCT-STATUS-T(WS-ACCT-IDX)
069900                         TO AM-ACCT-STATUS-OUT.
070000     MOVE WS-ACCT-BALANCE-T(WS-ACCT-IDX)
070100                         TO AM-ACCT-BALANCE-OUT.
070200     MOVE WS-ACCT-REG-DATE-T(WS-ACCT-IDX)
070300                         TO AM-ACCT-REG-DATE-OUT.
070400     MOVE WS-ACCT-UNREG-DATE-T(WS-ACCT-IDX)
070500                         TO AM-ACCT-UNREG-DATE-OUT.
070600     WRITE ACCOUNT-RECORD-OUT.
070700
070800*-----------------------------------------------------------------
070900 400-PRINT-REJECT-LINE.
071000     MOVE WS-RESULT-NAME(WS-REJECT-IDX + 1) TO RPT-TRAILER-LABEL.
071100     MOVE WS-REJECT-COUNT(WS-REJECT-IDX)    TO RPT-TRAILER-VALUE.
071200     WRITE RPT-LINE-OUT FROM WS-RPT-TRAILER-LINE.
071300
071400*-----------------------------------------------------------------
071500* After 50 lines, skip to a new page and repeat the header.
071600*-----------------------------------------------------------------
071700 400-RPT-PAGE-SKIP.
071800     WRITE RPT-LINE-OUT FROM SPACES AFTER ADVANCING PAGE.
071900     PERFORM 300-PRINT-RPT-HEADER.
072000     MOVE ZERO TO WS-LINE-CNT.
072100
072200*-----------------------------------------------------------------
072300 300-PRINT-RPT-TITLE.
072400     MOVE WS-PROC-DATE-YEAR   TO RPT-TITLE-YEAR.
072500     MOVE WS-PROC-DATE-MONTH  TO RPT-TITLE-MONTH.
072600     MOVE WS-PROC-DATE-DAY    TO RPT-TITLE-DAY.
072700     WRITE RPT-LINE-OUT FROM WS-RPT-TITLE
072800             AFTER ADVANCING 1 LINES.
072900
073000*-----------------------------------------------------------------
073100 300-PRINT-RPT-HEADER.
073200     WRITE RPT-LINE-OUT FROM WS-RPT-HEADER
073300             AFTER ADVANCING 2 LINES.
